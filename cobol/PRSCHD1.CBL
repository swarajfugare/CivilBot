000100   IDENTIFICATION DIVISION.                                               
000200*                                                                         
000300   PROGRAM-ID.    PRSCHD1.                                                
000400   AUTHOR.        J GROSCH.                                               
000500   INSTALLATION.  STRUCTURAL ENGINEERING DIV - BATCH SECTION.             
000600   DATE-WRITTEN.  09/19/89.                                               
000700   DATE-COMPILED. 09/19/89.                                               
000800   SECURITY.      NONE.                                                   
000900*                                                                         
001000***************************************************************           
001100*                                                             *           
001200* PRSCHD1  --  SEQUENTIAL PROJECT TASK SCHEDULER             *            
001300*                                                             *           
001400* READS PROJECT TASK RECORDS IN EXECUTION ORDER (TASK NAME   *            
001500* AND DURATION IN WHOLE DAYS), ASSIGNS EACH TASK A START DAY  *           
001600* AND END DAY OFF A RUNNING DAY COUNTER (NO OVERLAP, NO       *           
001700* PARALLEL WORK), PRINTS A COLUMNAR SCHEDULE LINE PER TASK,   *           
001800* AND PRINTS A PROJECT TOTAL LINE AT END OF JOB.  TASKS WITH  *           
001900* A BLANK NAME OR ZERO DURATION ARE SKIPPED, NOT ABENDED.     *           
002000*                                                             *           
002100***************************************************************           
002200*                                                             *           
002300*                    C H A N G E   L O G                      *           
002400*                                                             *           
002500* 09/19/89  JGK  ORIGINAL CODING PER ENGRG REQUEST 89-203.    *           
002600* 03/05/90  JGK  SKIP ZERO-DURATION AND BLANK-NAME TASKS      *           
002700*                INSTEAD OF ABENDING (TICKET 900118).         *           
002800* 11/14/91  RN   ADDED PROJECT TOTAL LINE AT END OF JOB.      *           
002900* 07/22/93  LMT  WIDENED TASK-ID TO 3 DIGITS - PROJECTS OVER  *           
003000*                99 TASKS WERE WRAPPING (TICKET 930715).      *           
003100* 01/09/95  DWS  RECOMPILED UNDER NEW COMPILER, NO LOGIC CHG. *           
003200* 03/02/97  DWS  WIDENED W030-START-DAY/END-DAY - OVERFLOWED      T970118 
003300*                ON LONG-RUNNING PROJECTS (TICKET 970118).        T970118 
003400* 11/30/98  PMK  YEAR-2000 REVIEW - NO 2-DIGIT YEAR FIELDS IN     Y2K4410 
003500*                THIS PROGRAM, DATE-WRITTEN/COMPILED ARE          Y2K4410 
003600*                COMMENTS ONLY.  SIGNED OFF PER Y2K-4410.         Y2K4410 
003700* 03/09/99  PMK  CLEANUP OF DEAD W025 SCREEN FIELDS LEFT FROM *           
003800*                THE OLD ON-LINE PROTOTYPE.                    *          
003900* 06/14/02  KTR  ADDED COLUMN HEADING LINE TO SCHEDULE REPORT  *          
004000*                PER REQUEST 020614 - ESTIMATORS WERE MISREAD- *          
004100*                ING THE DUR/START/END COLUMNS.                *          
004200*                                                             *           
004300***************************************************************           
004400*                                                                         
004500   ENVIRONMENT DIVISION.                                                  
004600*                                                                         
004700   CONFIGURATION SECTION.                                                 
004800*                                                                         
004900   SOURCE-COMPUTER. WYSE-386.                                             
005000   OBJECT-COMPUTER. WYSE-386.                                             
005100   SPECIAL-NAMES.                                                         
005200       PRINTER IS PRINTER-DISPLAY.                                        
005300*                                                                         
005400   INPUT-OUTPUT SECTION.                                                  
005500*                                                                         
005600   FILE-CONTROL.                                                          
005700*                                                                         
005800       SELECT TASK-FILE ASSIGN TO DISK                                    
005900              ORGANIZATION IS LINE SEQUENTIAL                             
006000              FILE STATUS IS W005-TASK-IN-STATUS.                         
006100*                                                                         
006200       SELECT SCHEDULE-REPORT-FILE ASSIGN TO PRINTER                      
006300              ORGANIZATION IS LINE SEQUENTIAL                             
006400              FILE STATUS IS W005-SCHED-OUT-STATUS.                       
006500*                                                                         
006600   DATA DIVISION.                                                         
006700*                                                                         
006800   FILE SECTION.                                                          
006900*                                                                         
007000   FD  TASK-FILE                                                          
007100       LABEL RECORDS STANDARD                                             
007200       VALUE OF FILE-ID IS "TASKIN.DAT".                                  
007300*                                                                         
007400   01  TASK-RECORD.                                                       
007500       05  TK-TASK-NAME              PIC X(30).                           
007600       05  TK-DURATION-DAYS          PIC 9(4).                            
007700       05  FILLER                    PIC X(4).                            
007800*                                                                         
007900   FD  SCHEDULE-REPORT-FILE                                               
008000       LABEL RECORDS STANDARD                                             
008100       VALUE OF FILE-ID IS "SCHEDRPT.DAT".                                
008200*                                                                         
008300   01  SCHEDULE-PRINT-LINE           PIC X(80).                           
008400*                                                                         
008500***************************************************************           
008600*   SCHEDULE DETAIL LINE  (REDEFINES OF THE PRINT RECORD)     *           
008700***************************************************************           
008800*                                                                         
008900   01  SCHEDULE-DETAIL-LINE REDEFINES SCHEDULE-PRINT-LINE.                
009000       05  SD-TASK-ID                PIC ZZ9.                             
009100       05  FILLER                    PIC X(1).                            
009200       05  SD-TASK-NAME              PIC X(30).                           
009300       05  FILLER                    PIC X(1).                            
009400       05  SD-DURATION               PIC ZZZ9.                            
009500       05  FILLER                    PIC X(3).                            
009600       05  SD-START-DAY              PIC ZZZZ9.                           
009700       05  FILLER                    PIC X(3).                            
009800       05  SD-END-DAY                PIC ZZZZ9.                           
009900       05  FILLER                    PIC X(25).                           
010000*                                                                         
010100***************************************************************           
010200*   SCHEDULE TOTAL LINE  (REDEFINES OF THE PRINT RECORD)      *           
010300***************************************************************           
010400*                                                                         
010500   01  SCHEDULE-TOTAL-LINE REDEFINES SCHEDULE-PRINT-LINE.                 
010600       05  ST-LABEL                  PIC X(15).                           
010700       05  ST-DURATION               PIC ZZZZ9.                           
010800       05  ST-DAYS-TAG               PIC X(6).                            
010900       05  ST-TASK-COUNT             PIC ZZ9.                             
011000       05  ST-TASKS-TAG              PIC X(7).                            
011100       05  FILLER                    PIC X(44).                           
011200*                                                                         
011300***************************************************************           
011400*   SCHEDULE HEADING LINE  (REDEFINES OF THE PRINT RECORD)    *           
011500***************************************************************           
011600*                                                                         
011700   01  SCHEDULE-HEADING-LINE REDEFINES SCHEDULE-PRINT-LINE.               
011800       05  SH-ID-HDR                 PIC X(3).                            
011900       05  FILLER                    PIC X(1).                            
012000       05  SH-NAME-HDR                PIC X(30).                          
012100       05  FILLER                    PIC X(1).                            
012200       05  SH-DUR-HDR                 PIC X(4).                           
012300       05  FILLER                    PIC X(3).                            
012400       05  SH-START-HDR               PIC X(5).                           
012500       05  FILLER                    PIC X(3).                            
012600       05  SH-END-HDR                 PIC X(5).                           
012700       05  FILLER                    PIC X(25).                           
012800*                                                                         
012900   WORKING-STORAGE SECTION.                                               
013000*                                                                         
013100   77  W030-DAY-COUNTER              PIC 9(5) COMP.                       
013200*                                                                         
013300***************************************************************           
013400*   W005 - FILE STATUS AND SWITCHES                            *          
013500***************************************************************           
013600*                                                                         
013700   01  W005-TASK-IN-STATUS          PIC XX VALUE SPACES.                  
013800   01  W005-SCHED-OUT-STATUS        PIC XX VALUE SPACES.                  
013900*                                                                         
014000   01  W005-END-OF-FILE-SWITCH      PIC X VALUE "N".                      
014100       88  W005-END-OF-FILE                 VALUE "Y".                    
014200*                                                                         
014300   01  W005-TASK-VALID-SWITCH       PIC X VALUE "Y".                      
014400       88  W005-TASK-IS-VALID               VALUE "Y".                    
014500       88  W005-TASK-IS-INVALID             VALUE "N".                    
014600*                                                                         
014700***************************************************************           
014800*   W010 - WORK COPY OF THE INPUT TASK                        *           
014900***************************************************************           
015000*                                                                         
015100   01  W010-TASK-RECORD-AREA.                                             
015200       05  W010-TASK-NAME            PIC X(30).                           
015300       05  W010-DURATION-DAYS        PIC 9(4).                            
015400       05  FILLER                    PIC X(4).                            
015500*                                                                         
015600***************************************************************           
015700*   W030 - SCHEDULE WORKING VALUES                            *           
015800***************************************************************           
015900*                                                                         
016000   01  W030-TASK-ID                  PIC 9(3) COMP.                       
016100   01  W030-START-DAY                PIC 9(5) COMP.                       
016200   01  W030-END-DAY                  PIC 9(5) COMP.                       
016300*                                                                         
016400***************************************************************           
016500*   W060 - CONTROL TOTALS                                      *          
016600***************************************************************           
016700*                                                                         
016800   01  W060-CONTROL-COUNTERS.                                             
016900       05  W060-RECORDS-READ         PIC 9(7) COMP.                       
017000       05  W060-RECORDS-PROCESSED    PIC 9(7) COMP.                       
017100       05  W060-RECORDS-REJECTED     PIC 9(7) COMP.                       
017200*                                                                         
017300   01  W060-RECORDS-READ-ED          PIC ZZZ,ZZ9.                         
017400   01  W060-RECORDS-PROCESSED-ED     PIC ZZZ,ZZ9.                         
017500   01  W060-RECORDS-REJECTED-ED      PIC ZZZ,ZZ9.                         
017600*                                                                         
017700   PROCEDURE DIVISION.                                                    
017800*                                                                         
017900***************************************************************           
018000*                                                             *           
018100   C000-MAIN-LINE SECTION.                                                
018200*                                                             *           
018300***************************************************************           
018400*                                                                         
018500   C000-MAIN-LINE-LOGIC.                                                  
018600       OPEN INPUT  TASK-FILE                                              
018700            OUTPUT SCHEDULE-REPORT-FILE.                                  
018800       MOVE ZEROS TO W060-CONTROL-COUNTERS.                               
018900       MOVE 1 TO W030-DAY-COUNTER.                                        
019000       MOVE ZERO TO W030-TASK-ID.                                         
019100       PERFORM C010-WRITE-HEADING-LINE.                                   
019200       PERFORM C050-READ-TASK-RECORD.                                     
019300       PERFORM C100-PROCESS-TASK-RECORD THRU C100-EXIT                    
019400               UNTIL W005-END-OF-FILE.                                    
019500       PERFORM C900-WRITE-CONTROL-TOTALS.                                 
019600       CLOSE TASK-FILE                                                    
019700             SCHEDULE-REPORT-FILE.                                        
019800       STOP RUN.                                                          
019900*                                                                         
020000***************************************************************           
020100*   C010 - WRITE COLUMN HEADING LINE                           *          
020200***************************************************************           
020300*                                                                         
020400   C010-WRITE-HEADING-LINE.                                               
020500       MOVE SPACES TO SCHEDULE-PRINT-LINE.                                
020600       MOVE "ID "    TO SH-ID-HDR.                                        
020700       MOVE "TASK-NAME" TO SH-NAME-HDR.                                   
020800       MOVE " DUR"   TO SH-DUR-HDR.                                       
020900       MOVE "START"  TO SH-START-HDR.                                     
021000       MOVE "  END"  TO SH-END-HDR.                                       
021100       WRITE SCHEDULE-PRINT-LINE.                                         
021200*                                                                         
021300   C050-READ-TASK-RECORD.                                                 
021400       READ TASK-FILE INTO W010-TASK-RECORD-AREA                          
021500            AT END MOVE "Y" TO W005-END-OF-FILE-SWITCH.                   
021600       IF W005-END-OF-FILE                                                
021700          GO TO C050-EXIT.                                                
021800       ADD 1 TO W060-RECORDS-READ.                                        
021900   C050-EXIT.  EXIT.                                                      
022000*                                                                         
022100   C100-PROCESS-TASK-RECORD.                                              
022200       MOVE "Y" TO W005-TASK-VALID-SWITCH.                                
022300       PERFORM C110-EDIT-TASK-RECORD.                                     
022400       IF W005-TASK-IS-VALID                                              
022500          PERFORM C200-ADVANCE-DAY-COUNTER                                
022600          PERFORM C300-WRITE-SCHEDULE-LINE                                
022700          ADD 1 TO W060-RECORDS-PROCESSED                                 
022800       ELSE                                                               
022900          PERFORM C400-WRITE-ERROR-LINE                                   
023000          ADD 1 TO W060-RECORDS-REJECTED.                                 
023100       PERFORM C050-READ-TASK-RECORD.                                     
023200   C100-EXIT.  EXIT.                                                      
023300*                                                                         
023400   C110-EDIT-TASK-RECORD.                                                 
023500       IF W010-TASK-NAME EQUAL TO SPACES                                  
023600          OR W010-DURATION-DAYS NOT GREATER THAN ZERO                     
023700          MOVE "N" TO W005-TASK-VALID-SWITCH.                             
023800   C110-EXIT.  EXIT.                                                      
023900*                                                                         
024000***************************************************************           
024100*   C200 - RUNNING DAY COUNTER ADVANCE (ONE STEP PER RULE)    *           
024200***************************************************************           
024300*                                                                         
024400   C200-ADVANCE-DAY-COUNTER.                                              
024500       ADD 1 TO W030-TASK-ID.                                             
024600       MOVE W030-DAY-COUNTER TO W030-START-DAY.                           
024700       COMPUTE W030-END-DAY =                                             
024800               W030-START-DAY + W010-DURATION-DAYS - 1.                   
024900       COMPUTE W030-DAY-COUNTER = W030-END-DAY + 1.                       
025000*                                                                         
025100   C300-WRITE-SCHEDULE-LINE.                                              
025200       MOVE SPACES TO SCHEDULE-PRINT-LINE.                                
025300       MOVE W030-TASK-ID             TO SD-TASK-ID.                       
025400       MOVE W010-TASK-NAME           TO SD-TASK-NAME.                     
025500       MOVE W010-DURATION-DAYS       TO SD-DURATION.                      
025600       MOVE W030-START-DAY           TO SD-START-DAY.                     
025700       MOVE W030-END-DAY             TO SD-END-DAY.                       
025800       WRITE SCHEDULE-PRINT-LINE.                                         
025900*                                                                         
026000   C400-WRITE-ERROR-LINE.                                                 
026100       DISPLAY "PRSCHD1 *** REJECT *** TASK " W010-TASK-NAME              
026200               " - BLANK NAME OR ZERO DURATION".                          
026300*                                                                         
026400***************************************************************           
026500*   C900 - END OF JOB CONTROL TOTALS AND SCHEDULE SUMMARY      *          
026600***************************************************************           
026700*                                                                         
026800   C900-WRITE-CONTROL-TOTALS.                                             
026900       MOVE SPACES TO SCHEDULE-PRINT-LINE.                                
027000       MOVE "PROJECT TOTAL: "  TO ST-LABEL.                               
027100       COMPUTE ST-DURATION = W030-DAY-COUNTER - 1.                        
027200       MOVE " DAYS,"           TO ST-DAYS-TAG.                            
027300       MOVE W030-TASK-ID       TO ST-TASK-COUNT.                          
027400       MOVE " TASKS."          TO ST-TASKS-TAG.                           
027500       WRITE SCHEDULE-PRINT-LINE.                                         
027600       MOVE W060-RECORDS-READ        TO W060-RECORDS-READ-ED.             
027700       MOVE W060-RECORDS-PROCESSED   TO W060-RECORDS-PROCESSED-ED.        
027800       MOVE W060-RECORDS-REJECTED    TO W060-RECORDS-REJECTED-ED.         
027900       DISPLAY "PRSCHD1 CONTROL TOTALS -"                                 
028000               " READ "      W060-RECORDS-READ-ED                         
028100               " PROCESSED " W060-RECORDS-PROCESSED-ED                    
028200               " REJECTED "  W060-RECORDS-REJECTED-ED.                    
028300       EXHIBIT NAMED W030-TASK-ID UPON PRINTER-DISPLAY.                   
