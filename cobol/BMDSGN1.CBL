000100  IDENTIFICATION DIVISION.                                                
000200*                                                                         
000300  PROGRAM-ID.    BMDSGN1.                                                 
000400  AUTHOR.        R NOWECK.                                                
000500  INSTALLATION.  STRUCTURAL ENGINEERING DIV - BATCH SECTION.              
000600  DATE-WRITTEN.  11/02/87.                                                
000700  DATE-COMPILED. 11/02/87.                                                
000800  SECURITY.      NONE.                                                    
000900*                                                                         
001000***************************************************************           
001100*                                                             *           
001200* BMDSGN1  --  SIMPLY SUPPORTED BEAM DESIGN CALCULATOR        *           
001300*                                                             *           
001400* READS BEAM REQUEST RECORDS (SPAN, UDL LOAD, CONCRETE AND    *           
001500* STEEL GRADE CODES), LOOKS UP MATERIAL PROPERTIES, COMPUTES  *           
001600* THE BENDING MOMENT, SIZING, REINFORCEMENT STEEL AND         *           
001700* MATERIAL QUANTITIES FOR EACH BEAM, AND WRITES ONE BEAM      *           
001800* RESULT RECORD PER INPUT REQUEST.  BAD SPAN/LOAD OR AN       *           
001900* UNKNOWN GRADE CODE IS REJECTED, NOT ABENDED.                *           
002000*                                                             *           
002100***************************************************************           
002200*                                                             *           
002300*                    C H A N G E   L O G                      *           
002400*                                                             *           
002500* 11/02/87  RN   ORIGINAL CODING PER ENGRG REQUEST 87-114.    *           
002600* 02/19/88  RN   ADDED MINIMUM STEEL CHECK PER IS 456 AUDIT.  *           
002700* 07/03/89  LMT  CORRECTED EFFECTIVE DEPTH FORMULA - HAD      *           
002800*                USED GROSS DEPTH IN AST CALC (TICKET 890219).*           
002900* 01/14/90  LMT  CHANGED BAR SIZE TO 16MM STANDARD STOCK.     *           
003000* 09/08/91  RN   ADDED STEEL GRADE FE550 TO TABLE.            *           
003100* 04/22/92  JGK  CONTROL TOTALS NOW WRITTEN TO JOB LOG.       *           
003200* 12/01/93  JGK  REJECTED-RECORD COUNT ADDED PER AUDIT 93-07. *           
003300* 06/17/95  DWS  RECOMPILED UNDER NEW COMPILER, NO LOGIC CHG. *           
003400* 03/02/97  DWS  WIDENED BO-AST-REQ-MM2 - OVERFLOWED ON LONG  *   T970118 
003500*                SPAN JOBS (TICKET 970118).                   *   T970118 
003600* 11/30/98  PMK  YEAR-2000 REVIEW - NO 2-DIGIT YEAR FIELDS IN *   Y2K4410 
003700*                THIS PROGRAM, DATE-WRITTEN/COMPILED ARE          Y2K4410 
003800*                COMMENTS ONLY.  SIGNED OFF PER Y2K-4410.      *  Y2K4410 
003900* 03/09/99  PMK  CLEANUP OF DEAD W025 SCREEN FIELDS LEFT FROM *           
004000*                THE OLD ON-LINE PROTOTYPE.                   *           
004100* 06/14/02  KTR  MOVED BAR DENSITY/AREA CONSTANTS INTO THEIR  *           
004200*                OWN LOAD-AREA TABLE PER REQUEST 020614.      *           
004300*                                                             *           
004400***************************************************************           
004500*                                                                         
004600  ENVIRONMENT DIVISION.                                                   
004700*                                                                         
004800  CONFIGURATION SECTION.                                                  
004900*                                                                         
005000  SOURCE-COMPUTER. WYSE-386.                                              
005100  OBJECT-COMPUTER. WYSE-386.                                              
005200  SPECIAL-NAMES.                                                          
005300      PRINTER IS PRINTER-DISPLAY.                                         
005400*                                                                         
005500  INPUT-OUTPUT SECTION.                                                   
005600*                                                                         
005700  FILE-CONTROL.                                                           
005800*                                                                         
005900      SELECT BEAM-REQUEST-FILE ASSIGN TO DISK                             
006000             ORGANIZATION IS LINE SEQUENTIAL                              
006100             FILE STATUS IS W005-BEAM-IN-STATUS.                          
006200*                                                                         
006300      SELECT BEAM-RESULT-FILE ASSIGN TO DISK                              
006400             ORGANIZATION IS LINE SEQUENTIAL                              
006500             FILE STATUS IS W005-BEAM-OUT-STATUS.                         
006600*                                                                         
006700  DATA DIVISION.                                                          
006800*                                                                         
006900  FILE SECTION.                                                           
007000*                                                                         
007100  FD  BEAM-REQUEST-FILE                                                   
007200      LABEL RECORDS STANDARD                                              
007300      VALUE OF FILE-ID IS "BEAMIN.DAT".                                   
007400*                                                                         
007500  01  BEAM-REQUEST-RECORD.                                                
007600      05  BR-BEAM-ID               PIC X(8).                              
007700      05  BR-SPAN-M                PIC 9(3)V99.                           
007800      05  BR-LOAD-KNM              PIC 9(4)V99.                           
007900      05  BR-CONC-GRADE            PIC X(3).                              
008000      05  BR-STEEL-GRADE           PIC X(5).                              
008100      05  FILLER                   PIC X(3).                              
008200*                                                                         
008300  FD  BEAM-RESULT-FILE                                                    
008400      LABEL RECORDS STANDARD                                              
008500      VALUE OF FILE-ID IS "BEAMOUT.DAT".                                  
008600*                                                                         
008700  01  BEAM-RESULT-RECORD.                                                 
008800      05  BO-BEAM-ID               PIC X(8).                              
008900      05  BO-WIDTH-MM              PIC 9(5).                              
009000      05  BO-DEPTH-MM              PIC 9(5).                              
009100      05  BO-EFF-DEPTH-MM          PIC 9(5).                              
009200      05  BO-MOMENT-KNM            PIC 9(7)V99.                           
009300      05  BO-AST-REQ-MM2           PIC 9(7).                      T970118 
009400      05  BO-AST-PROV-MM2          PIC 9(7).                              
009500      05  BO-NUM-BARS              PIC 9(3).                              
009600      05  BO-CONC-VOL-M3           PIC 9(5)V999.                          
009700      05  BO-STEEL-WT-KG           PIC 9(7)V99.                           
009800      05  BO-FCK                   PIC 9(3).                              
009900      05  BO-FY                    PIC 9(3).                              
010000      05  FILLER                   PIC X(4).                              
010100*                                                                         
010200  WORKING-STORAGE SECTION.                                                
010300*                                                                         
010400  77  W030-NUM-BARS-REMAIN         PIC 9(7)V9999.                         
010500*                                                                         
010600***************************************************************           
010700*   W005 - FILE STATUS AND SWITCHES                            *          
010800***************************************************************           
010900*                                                                         
011000  01  W005-BEAM-IN-STATUS          PIC XX VALUE SPACES.                   
011100  01  W005-BEAM-OUT-STATUS         PIC XX VALUE SPACES.                   
011200*                                                                         
011300  01  W005-END-OF-FILE-SWITCH      PIC X VALUE "N".                       
011400      88  W005-END-OF-FILE                 VALUE "Y".                     
011500*                                                                         
011600  01  W005-REQUEST-VALID-SWITCH    PIC X VALUE "Y".                       
011700      88  W005-REQUEST-IS-VALID            VALUE "Y".                     
011800      88  W005-REQUEST-IS-INVALID          VALUE "N".                     
011900*                                                                         
012000  01  W005-GRADE-FOUND-SWITCH      PIC X VALUE "N".                       
012100      88  W005-CONC-GRADE-FOUND            VALUE "Y".                     
012200      88  W005-STEEL-GRADE-FOUND           VALUE "Y".                     
012300*                                                                         
012400***************************************************************           
012500*   W010 - WORK COPY OF THE INPUT REQUEST                     *           
012600***************************************************************           
012700*                                                                         
012800  01  W010-BEAM-REQUEST-AREA.                                             
012900      05  W010-BEAM-ID             PIC X(8).                              
013000      05  W010-SPAN-M              PIC 9(3)V99.                           
013100      05  W010-LOAD-KNM            PIC 9(4)V99.                           
013200      05  W010-CONC-GRADE          PIC X(3).                              
013300      05  W010-STEEL-GRADE         PIC X(5).                              
013400      05  FILLER                   PIC X(3).                              
013500*                                                                         
013600***************************************************************           
013700*   W020 - CONCRETE GRADE TABLE  (LOADED VIA REDEFINES)       *           
013800***************************************************************           
013900*                                                                         
014000  01  W020-CONC-GRADE-LOAD-AREA.                                          
014100      05  FILLER                   PIC X(10) VALUE "M150152400".          
014200      05  FILLER                   PIC X(10) VALUE "M200202400".          
014300      05  FILLER                   PIC X(10) VALUE "M250252500".          
014400      05  FILLER                   PIC X(10) VALUE "M300302500".          
014500      05  FILLER                   PIC X(10) VALUE "M350352500".          
014600*                                                                         
014700  01  W020-CONC-GRADE-TABLE REDEFINES W020-CONC-GRADE-LOAD-AREA.          
014800      05  W020-CONC-GRADE-ENTRY OCCURS 5 TIMES                            
014900                                 INDEXED BY W020-CONC-IDX.                
015000          10  W020-CONC-GRADE-CODE     PIC X(3).                          
015100          10  W020-CONC-GRADE-FCK      PIC 9(3).                          
015200          10  W020-CONC-GRADE-DENSITY  PIC 9(4).                          
015300*                                                                         
015400***************************************************************           
015500*   W025 - STEEL GRADE TABLE  (LOADED VIA REDEFINES)          *           
015600***************************************************************           
015700*                                                                         
015800  01  W025-STEEL-GRADE-LOAD-AREA.                                         
015900      05  FILLER                   PIC X(8) VALUE "Fe415415".             
016000      05  FILLER                   PIC X(8) VALUE "Fe500500".             
016100      05  FILLER                   PIC X(8) VALUE "Fe550550".             
016200*                                                                         
016300  01  W025-STEEL-GRADE-TABLE REDEFINES W025-STEEL-GRADE-LOAD-AREA.        
016400      05  W025-STEEL-GRADE-ENTRY OCCURS 3 TIMES                           
016500                                  INDEXED BY W025-STEEL-IDX.              
016600          10  W025-STEEL-GRADE-CODE    PIC X(5).                          
016700          10  W025-STEEL-GRADE-FY      PIC 9(3).                          
016800*                                                                         
016900***************************************************************           
017000*   W026 - BAR PHYSICAL PROPERTIES  (LOADED VIA REDEFINES)    *           
017100***************************************************************           
017200*                                                                         
017300  01  W026-BAR-PROPERTIES-LOAD-AREA.                                      
017400      05  FILLER                   PIC X(9) VALUE "785020106".            
017500*                                                                         
017600  01  W026-BAR-PROPERTIES-TABLE                                           
017700                          REDEFINES W026-BAR-PROPERTIES-LOAD-AREA.        
017800      05  W026-STEEL-DENSITY-KG-M3 PIC 9(4).                              
017900      05  W026-BAR-AREA-MM2        PIC 9(3)V99.                           
018000*                                                                         
018100***************************************************************           
018200*   W030 - INTERMEDIATE DESIGN VALUES (FULL PRECISION)        *           
018300***************************************************************           
018400*                                                                         
018500  01  W030-FCK                     PIC 9(3).                              
018600  01  W030-FY                      PIC 9(3).                              
018700  01  W030-SPAN-MM                 PIC 9(7)V99.                           
018800  01  W030-MOMENT-KNM              PIC 9(7)V99.                           
018900  01  W030-MOMENT-NMM              PIC 9(13)V99.                          
019000  01  W030-EFF-DEPTH-MM            PIC 9(7)V99.                           
019100  01  W030-OVERALL-DEPTH-MM        PIC 9(7)V99.                           
019200  01  W030-WIDTH-MM                PIC 9(7)V99.                           
019300  01  W030-AST-REQ-MM2             PIC 9(7)V9999.                         
019400  01  W030-MIN-STEEL-MM2           PIC 9(7)V9999.                         
019500  01  W030-NUM-BARS                PIC 9(5) COMP.                         
019600  01  W030-AST-PROV-MM2            PIC 9(7)V9999.                         
019700  01  W030-CONC-VOL-M3             PIC 9(5)V999999.                       
019800  01  W030-STEEL-LEN-M             PIC 9(5)V99.                           
019900  01  W030-STEEL-VOL-M3            PIC 9(5)V9999999.                      
020000  01  W030-STEEL-WT-KG             PIC 9(7)V9999.                         
020100*                                                                         
020200***************************************************************           
020300*   W040 - OUTPUT WORK AREA                                   *           
020400***************************************************************           
020500*                                                                         
020600  01  W040-BEAM-RESULT-AREA.                                              
020700      05  W040-BEAM-ID             PIC X(8).                              
020800      05  W040-WIDTH-MM            PIC 9(5).                              
020900      05  W040-DEPTH-MM            PIC 9(5).                              
021000      05  W040-EFF-DEPTH-MM        PIC 9(5).                              
021100      05  W040-MOMENT-KNM          PIC 9(7)V99.                           
021200      05  W040-AST-REQ-MM2         PIC 9(7).                              
021300      05  W040-AST-PROV-MM2        PIC 9(7).                              
021400      05  W040-NUM-BARS            PIC 9(3).                              
021500      05  W040-CONC-VOL-M3         PIC 9(5)V999.                          
021600      05  W040-STEEL-WT-KG         PIC 9(7)V99.                           
021700      05  W040-FCK                 PIC 9(3).                              
021800      05  W040-FY                  PIC 9(3).                              
021900      05  FILLER                   PIC X(4).                              
022000*                                                                         
022100***************************************************************           
022200*   W060 - CONTROL TOTALS                                      *          
022300***************************************************************           
022400*                                                                         
022500  01  W060-CONTROL-COUNTERS.                                              
022600      05  W060-RECORDS-READ        PIC 9(7) COMP.                         
022700      05  W060-RECORDS-PROCESSED   PIC 9(7) COMP.                         
022800      05  W060-RECORDS-REJECTED    PIC 9(7) COMP.                         
022900*                                                                         
023000  01  W060-RECORDS-READ-ED         PIC ZZZ,ZZ9.                           
023100  01  W060-RECORDS-PROCESSED-ED    PIC ZZZ,ZZ9.                           
023200  01  W060-RECORDS-REJECTED-ED     PIC ZZZ,ZZ9.                           
023300*                                                                         
023400  PROCEDURE DIVISION.                                                     
023500*                                                                         
023600***************************************************************           
023700*                                                             *           
023800  C000-MAIN-LINE SECTION.                                                 
023900*                                                             *           
024000***************************************************************           
024100*                                                                         
024200  C000-MAIN-LINE-LOGIC.                                                   
024300      OPEN INPUT  BEAM-REQUEST-FILE                                       
024400           OUTPUT BEAM-RESULT-FILE.                                       
024500      MOVE ZEROS TO W060-CONTROL-COUNTERS.                                
024600      PERFORM C050-READ-BEAM-REQUEST.                                     
024700      PERFORM C100-PROCESS-BEAM-REQUEST THRU C100-EXIT                    
024800              UNTIL W005-END-OF-FILE.                                     
024900      PERFORM C900-WRITE-CONTROL-TOTALS.                                  
025000      CLOSE BEAM-REQUEST-FILE                                             
025100            BEAM-RESULT-FILE.                                             
025200      STOP RUN.                                                           
025300*                                                                         
025400  C050-READ-BEAM-REQUEST.                                                 
025500      READ BEAM-REQUEST-FILE INTO W010-BEAM-REQUEST-AREA                  
025600           AT END MOVE "Y" TO W005-END-OF-FILE-SWITCH.                    
025700      IF W005-END-OF-FILE                                                 
025800         GO TO C050-EXIT.                                                 
025900      ADD 1 TO W060-RECORDS-READ.                                         
026000  C050-EXIT.  EXIT.                                                       
026100*                                                                         
026200  C100-PROCESS-BEAM-REQUEST.                                              
026300      MOVE "Y" TO W005-REQUEST-VALID-SWITCH.                              
026400      PERFORM C110-EDIT-BEAM-REQUEST.                                     
026500      IF W005-REQUEST-IS-VALID                                            
026600         PERFORM C200-COMPUTE-BEAM-DESIGN THRU C200-EXIT                  
026700         PERFORM C300-WRITE-BEAM-RESULT                                   
026800         ADD 1 TO W060-RECORDS-PROCESSED                                  
026900      ELSE                                                                
027000         PERFORM C400-WRITE-ERROR-LINE                                    
027100         ADD 1 TO W060-RECORDS-REJECTED.                                  
027200      PERFORM C050-READ-BEAM-REQUEST.                                     
027300  C100-EXIT.  EXIT.                                                       
027400*                                                                         
027500  C110-EDIT-BEAM-REQUEST.                                                 
027600      IF W010-SPAN-M NOT GREATER THAN ZERO                                
027700         OR W010-LOAD-KNM NOT GREATER THAN ZERO                           
027800         MOVE "N" TO W005-REQUEST-VALID-SWITCH                            
027900         GO TO C110-EXIT.                                                 
028000      PERFORM C120-LOOKUP-CONC-GRADE.                                     
028100      IF NOT W005-CONC-GRADE-FOUND                                        
028200         MOVE "N" TO W005-REQUEST-VALID-SWITCH                            
028300         GO TO C110-EXIT.                                                 
028400      PERFORM C140-LOOKUP-STEEL-GRADE.                                    
028500      IF NOT W005-STEEL-GRADE-FOUND                                       
028600         MOVE "N" TO W005-REQUEST-VALID-SWITCH.                           
028700  C110-EXIT.  EXIT.                                                       
028800*                                                                         
028900  C120-LOOKUP-CONC-GRADE.                                                 
029000      MOVE "N" TO W005-GRADE-FOUND-SWITCH.                                
029100      SET W020-CONC-IDX TO 1.                                             
029200      PERFORM C130-TEST-ONE-CONC-GRADE                                    
029300              VARYING W020-CONC-IDX FROM 1 BY 1                           
029400              UNTIL W020-CONC-IDX GREATER THAN 5                          
029500                 OR W005-CONC-GRADE-FOUND.                                
029600*                                                                         
029700  C130-TEST-ONE-CONC-GRADE.                                               
029800      IF W020-CONC-GRADE-CODE (W020-CONC-IDX)                             
029900                           EQUAL TO W010-CONC-GRADE                       
030000         MOVE "Y" TO W005-GRADE-FOUND-SWITCH                              
030100         MOVE W020-CONC-GRADE-FCK (W020-CONC-IDX) TO W030-FCK.            
030200*                                                                         
030300  C140-LOOKUP-STEEL-GRADE.                                                
030400      MOVE "N" TO W005-GRADE-FOUND-SWITCH.                                
030500      SET W025-STEEL-IDX TO 1.                                            
030600      PERFORM C150-TEST-ONE-STEEL-GRADE                                   
030700              VARYING W025-STEEL-IDX FROM 1 BY 1                          
030800              UNTIL W025-STEEL-IDX GREATER THAN 3                         
030900                 OR W005-STEEL-GRADE-FOUND.                               
031000*                                                                         
031100  C150-TEST-ONE-STEEL-GRADE.                                              
031200      IF W025-STEEL-GRADE-CODE (W025-STEEL-IDX)                           
031300                           EQUAL TO W010-STEEL-GRADE                      
031400         MOVE "Y" TO W005-GRADE-FOUND-SWITCH                              
031500         MOVE W025-STEEL-GRADE-FY (W025-STEEL-IDX) TO W030-FY.            
031600*                                                                         
031700***************************************************************           
031800*   C200 - BEAM DESIGN COMPUTATIONS (ONE STEP PER RULE)       *           
031900***************************************************************           
032000*                                                                         
032100  C200-COMPUTE-BEAM-DESIGN.                                               
032200      PERFORM C210-COMPUTE-SPAN-AND-MOMENT.                               
032300      PERFORM C220-COMPUTE-DEPTH-AND-WIDTH.                               
032400      PERFORM C230-COMPUTE-STEEL-REQUIRED.                                
032500      PERFORM C240-COMPUTE-BAR-COUNT.                                     
032600      PERFORM C250-COMPUTE-CONCRETE-VOLUME.                               
032700      PERFORM C260-COMPUTE-STEEL-WEIGHT.                                  
032800      PERFORM C270-MOVE-RESULT-FIELDS.                                    
032900  C200-EXIT.  EXIT.                                                       
033000*                                                                         
033100  C210-COMPUTE-SPAN-AND-MOMENT.                                           
033200      COMPUTE W030-SPAN-MM = W010-SPAN-M * 1000.                          
033300      COMPUTE W030-MOMENT-KNM ROUNDED =                                   
033400              (W010-LOAD-KNM * W010-SPAN-M * W010-SPAN-M) / 8.            
033500      COMPUTE W030-MOMENT-NMM = W030-MOMENT-KNM * 1000000.                
033600*                                                                         
033700  C220-COMPUTE-DEPTH-AND-WIDTH.                                           
033800      COMPUTE W030-EFF-DEPTH-MM = W030-SPAN-MM / 10.                      
033900      COMPUTE W030-OVERALL-DEPTH-MM = W030-EFF-DEPTH-MM + 50.             
034000      COMPUTE W030-WIDTH-MM = W030-OVERALL-DEPTH-MM / 2.                  
034100*                                                                         
034200  C230-COMPUTE-STEEL-REQUIRED.                                            
034300      COMPUTE W030-AST-REQ-MM2 =                                          
034400              W030-MOMENT-NMM /                                           
034500              (0.87 * W030-FY * 0.9 * W030-EFF-DEPTH-MM).                 
034600      COMPUTE W030-MIN-STEEL-MM2 =                                        
034700              0.0085 * W030-WIDTH-MM * W030-OVERALL-DEPTH-MM.             
034800      IF W030-MIN-STEEL-MM2 GREATER THAN W030-AST-REQ-MM2                 
034900         MOVE W030-MIN-STEEL-MM2 TO W030-AST-REQ-MM2.                     
035000*                                                                         
035100  C240-COMPUTE-BAR-COUNT.                                                 
035200      DIVIDE W030-AST-REQ-MM2 BY W026-BAR-AREA-MM2                        
035300             GIVING W030-NUM-BARS                                         
035400             REMAINDER W030-NUM-BARS-REMAIN.                              
035500      IF W030-NUM-BARS-REMAIN GREATER THAN ZERO                           
035600         ADD 1 TO W030-NUM-BARS.                                          
035700      COMPUTE W030-AST-PROV-MM2 =                                         
035800              W030-NUM-BARS * W026-BAR-AREA-MM2.                          
035900*                                                                         
036000  C250-COMPUTE-CONCRETE-VOLUME.                                           
036100      COMPUTE W030-CONC-VOL-M3 ROUNDED =                                  
036200              (W030-WIDTH-MM * W030-OVERALL-DEPTH-MM                      
036300                             * W030-SPAN-MM)                              
036400              / 1000000000.                                               
036500*                                                                         
036600  C260-COMPUTE-STEEL-WEIGHT.                                              
036700      COMPUTE W030-STEEL-LEN-M = W010-SPAN-M * W030-NUM-BARS.             
036800      COMPUTE W030-STEEL-VOL-M3 =                                         
036900              (W030-AST-PROV-MM2 * W030-STEEL-LEN-M) / 1000000.           
037000      COMPUTE W030-STEEL-WT-KG ROUNDED =                                  
037100              W030-STEEL-VOL-M3 * W026-STEEL-DENSITY-KG-M3.               
037200*                                                                         
037300  C270-MOVE-RESULT-FIELDS.                                                
037400      MOVE W010-BEAM-ID          TO W040-BEAM-ID.                         
037500      COMPUTE W040-WIDTH-MM ROUNDED      = W030-WIDTH-MM.                 
037600      COMPUTE W040-DEPTH-MM ROUNDED      = W030-OVERALL-DEPTH-MM.         
037700      COMPUTE W040-EFF-DEPTH-MM ROUNDED  = W030-EFF-DEPTH-MM.             
037800      COMPUTE W040-MOMENT-KNM ROUNDED    = W030-MOMENT-KNM.               
037900      COMPUTE W040-AST-REQ-MM2 ROUNDED   = W030-AST-REQ-MM2.              
038000      COMPUTE W040-AST-PROV-MM2 ROUNDED  = W030-AST-PROV-MM2.             
038100      MOVE W030-NUM-BARS         TO W040-NUM-BARS.                        
038200      COMPUTE W040-CONC-VOL-M3 ROUNDED   = W030-CONC-VOL-M3.              
038300      COMPUTE W040-STEEL-WT-KG ROUNDED   = W030-STEEL-WT-KG.              
038400      MOVE W030-FCK               TO W040-FCK.                            
038500      MOVE W030-FY                TO W040-FY.                             
038600*                                                                         
038700  C300-WRITE-BEAM-RESULT.                                                 
038800      MOVE W040-BEAM-RESULT-AREA TO BEAM-RESULT-RECORD.                   
038900      WRITE BEAM-RESULT-RECORD.                                           
039000*                                                                         
039100  C400-WRITE-ERROR-LINE.                                                  
039200      DISPLAY "BMDSGN1 *** REJECT *** BEAM ID " W010-BEAM-ID              
039300              " - BAD SPAN/LOAD OR UNKNOWN GRADE CODE".                   
039400*                                                                         
039500***************************************************************           
039600*   C900 - END OF JOB CONTROL TOTALS                           *          
039700***************************************************************           
039800*                                                                         
039900  C900-WRITE-CONTROL-TOTALS.                                              
040000      MOVE W060-RECORDS-READ        TO W060-RECORDS-READ-ED.              
040100      MOVE W060-RECORDS-PROCESSED   TO W060-RECORDS-PROCESSED-ED.         
040200      MOVE W060-RECORDS-REJECTED    TO W060-RECORDS-REJECTED-ED.          
040300      DISPLAY "BMDSGN1 CONTROL TOTALS -"                                  
040400              " READ "      W060-RECORDS-READ-ED                          
040500              " PROCESSED " W060-RECORDS-PROCESSED-ED                     
040600              " REJECTED "  W060-RECORDS-REJECTED-ED.                     
040700      EXHIBIT NAMED W060-RECORDS-PROCESSED UPON PRINTER-DISPLAY.          
