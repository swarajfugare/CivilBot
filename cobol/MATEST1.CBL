000100   IDENTIFICATION DIVISION.                                               
000200*                                                                         
000300   PROGRAM-ID.    MATEST1.                                                
000400   AUTHOR.        L TULLOCH.                                              
000500   INSTALLATION.  STRUCTURAL ENGINEERING DIV - BATCH SECTION.             
000600   DATE-WRITTEN.  04/14/88.                                               
000700   DATE-COMPILED. 04/14/88.                                               
000800   SECURITY.      NONE.                                                   
000900*                                                                         
001000***************************************************************           
001100*                                                             *           
001200* MATEST1  --  BUILDING MATERIAL AND COST ESTIMATOR          *            
001300*                                                             *           
001400* READS ESTIMATE REQUEST RECORDS (PLAN LENGTH, WIDTH, WALL   *            
001500* HEIGHT, AND FOUR UNIT RATES), DEFAULTS ANY ZERO RATE TO     *           
001600* THE STANDARD PRICE LIST, COMPUTES CONCRETE, BRICKWORK AND   *           
001700* STEEL QUANTITIES AND THEIR COSTS, AND WRITES ONE ESTIMATE   *           
001800* RESULT RECORD PER REQUEST.  BAD DIMENSIONS ARE REJECTED,    *           
001900* NOT ABENDED.  GRAND TOTAL COST IS ACCUMULATED FOR THE JOB   *           
002000* LOG CONTROL LINE.                                           *           
002100*                                                             *           
002200***************************************************************           
002300*                                                             *           
002400*                    C H A N G E   L O G                      *           
002500*                                                             *           
002600* 04/14/88  LMT  ORIGINAL CODING PER ENGRG REQUEST 88-041.    *           
002700* 10/02/88  LMT  ADDED DEFAULT RATE SUBSTITUTION - ESTIMATORS *           
002800*                LEAVING RATE FIELDS BLANK (TICKET 880926).   *           
002900* 06/11/90  RN   ADDED BRICKWORK MORTAR ALLOWANCE PER SITE    *           
003000*                ENGINEER MEMO.                                *          
003100* 08/30/91  RN   GRAND TOTAL COST NOW CARRIED TO CONTROL LOG. *           
003200* 02/17/93  JGK  REJECTED-RECORD COUNT ADDED PER AUDIT 93-07. *           
003300* 05/05/95  DWS  RECOMPILED UNDER NEW COMPILER, NO LOGIC CHG. *           
003400* 03/02/97  DWS  WIDENED EO-STEEL-WT-KG - OVERFLOWED ON LARGE     T970118 
003500*                FOOTPRINT JOBS (TICKET 970118).                  T970118 
003600* 11/30/98  PMK  YEAR-2000 REVIEW - NO 2-DIGIT YEAR FIELDS IN     Y2K4410 
003700*                THIS PROGRAM, DATE-WRITTEN/COMPILED ARE          Y2K4410 
003800*                COMMENTS ONLY.  SIGNED OFF PER Y2K-4410.         Y2K4410 
003900* 03/09/99  PMK  CLEANUP OF DEAD W025 SCREEN FIELDS LEFT FROM *           
004000*                THE OLD ON-LINE PROTOTYPE.                    *          
004100* 06/14/02  KTR  MOVED BRICKWORK FACTORS INTO THEIR OWN        *          
004200*                LOAD-AREA TABLE PER REQUEST 020614.           *          
004300*                                                             *           
004400***************************************************************           
004500*                                                                         
004600   ENVIRONMENT DIVISION.                                                  
004700*                                                                         
004800   CONFIGURATION SECTION.                                                 
004900*                                                                         
005000   SOURCE-COMPUTER. WYSE-386.                                             
005100   OBJECT-COMPUTER. WYSE-386.                                             
005200   SPECIAL-NAMES.                                                         
005300       PRINTER IS PRINTER-DISPLAY.                                        
005400*                                                                         
005500   INPUT-OUTPUT SECTION.                                                  
005600*                                                                         
005700   FILE-CONTROL.                                                          
005800*                                                                         
005900       SELECT ESTIMATE-REQUEST-FILE ASSIGN TO DISK                        
006000              ORGANIZATION IS LINE SEQUENTIAL                             
006100              FILE STATUS IS W005-EST-IN-STATUS.                          
006200*                                                                         
006300       SELECT ESTIMATE-RESULT-FILE ASSIGN TO DISK                         
006400              ORGANIZATION IS LINE SEQUENTIAL                             
006500              FILE STATUS IS W005-EST-OUT-STATUS.                         
006600*                                                                         
006700   DATA DIVISION.                                                         
006800*                                                                         
006900   FILE SECTION.                                                          
007000*                                                                         
007100   FD  ESTIMATE-REQUEST-FILE                                              
007200       LABEL RECORDS STANDARD                                             
007300       VALUE OF FILE-ID IS "ESTIN.DAT".                                   
007400*                                                                         
007500   01  ESTIMATE-REQUEST-RECORD.                                           
007600       05  ER-EST-ID                PIC X(8).                             
007700       05  ER-LENGTH-M              PIC 9(3)V99.                          
007800       05  ER-WIDTH-M               PIC 9(3)V99.                          
007900       05  ER-HEIGHT-M              PIC 9(3)V99.                          
008000       05  ER-CEMENT-RATE           PIC 9(5)V99.                          
008100       05  ER-SAND-RATE             PIC 9(5)V99.                          
008200       05  ER-AGG-RATE              PIC 9(5)V99.                          
008300       05  ER-STEEL-RATE            PIC 9(5)V99.                          
008400       05  FILLER                   PIC X(5).                             
008500*                                                                         
008600   FD  ESTIMATE-RESULT-FILE                                               
008700       LABEL RECORDS STANDARD                                             
008800       VALUE OF FILE-ID IS "ESTOUT.DAT".                                  
008900*                                                                         
009000   01  ESTIMATE-RESULT-RECORD.                                            
009100       05  EO-EST-ID                PIC X(8).                             
009200       05  EO-FLOOR-AREA-M2         PIC 9(7)V99.                          
009300       05  EO-WALL-AREA-M2          PIC 9(7)V99.                          
009400       05  EO-CONC-VOL-M3           PIC 9(7)V999.                         
009500       05  EO-CEMENT-BAGS           PIC 9(7)V9.                           
009600       05  EO-SAND-VOL-M3           PIC 9(7)V99.                          
009700       05  EO-AGG-VOL-M3            PIC 9(7)V99.                          
009800       05  EO-STEEL-WT-KG           PIC 9(9)V99.                  T970118 
009900       05  EO-BRICK-VOL-M3          PIC 9(7)V999.                         
010000       05  EO-BRICKS-REQD           PIC 9(9).                             
010100       05  EO-MORTAR-VOL-M3         PIC 9(7)V999.                         
010200       05  EO-CEMENT-COST           PIC 9(9)V99.                          
010300       05  EO-SAND-COST             PIC 9(9)V99.                          
010400       05  EO-AGG-COST              PIC 9(9)V99.                          
010500       05  EO-STEEL-COST            PIC 9(9)V99.                          
010600       05  EO-BRICK-COST            PIC 9(9)V99.                          
010700       05  EO-MATERIAL-COST         PIC 9(11)V99.                         
010800       05  EO-LABOR-COST            PIC 9(11)V99.                         
010900       05  EO-TOTAL-COST            PIC 9(11)V99.                         
011000       05  FILLER                   PIC X(6).                             
011100*                                                                         
011200   WORKING-STORAGE SECTION.                                               
011300*                                                                         
011400   77  W060-GRAND-TOTAL-COST        PIC 9(13)V99 VALUE ZEROS.             
011500*                                                                         
011600***************************************************************           
011700*   W005 - FILE STATUS AND SWITCHES                            *          
011800***************************************************************           
011900*                                                                         
012000   01  W005-EST-IN-STATUS           PIC XX VALUE SPACES.                  
012100   01  W005-EST-OUT-STATUS          PIC XX VALUE SPACES.                  
012200*                                                                         
012300   01  W005-END-OF-FILE-SWITCH      PIC X VALUE "N".                      
012400       88  W005-END-OF-FILE                 VALUE "Y".                    
012500*                                                                         
012600   01  W005-REQUEST-VALID-SWITCH    PIC X VALUE "Y".                      
012700       88  W005-REQUEST-IS-VALID            VALUE "Y".                    
012800       88  W005-REQUEST-IS-INVALID          VALUE "N".                    
012900*                                                                         
013000***************************************************************           
013100*   W010 - WORK COPY OF THE INPUT REQUEST                     *           
013200***************************************************************           
013300*                                                                         
013400   01  W010-ESTIMATE-REQUEST-AREA.                                        
013500       05  W010-EST-ID              PIC X(8).                             
013600       05  W010-LENGTH-M            PIC 9(3)V99.                          
013700       05  W010-WIDTH-M             PIC 9(3)V99.                          
013800       05  W010-HEIGHT-M            PIC 9(3)V99.                          
013900       05  W010-CEMENT-RATE         PIC 9(5)V99.                          
014000       05  W010-SAND-RATE           PIC 9(5)V99.                          
014100       05  W010-AGG-RATE            PIC 9(5)V99.                          
014200       05  W010-STEEL-RATE          PIC 9(5)V99.                          
014300       05  FILLER                   PIC X(5).                             
014400*                                                                         
014500***************************************************************           
014600*   W020 - STANDARD PRICE LIST  (LOADED VIA REDEFINES)        *           
014700***************************************************************           
014800*                                                                         
014900   01  W020-DEFAULT-RATE-LOAD-AREA.                                       
015000       05  FILLER                   PIC 9(5)V99 VALUE 00450.00.           
015100       05  FILLER                   PIC 9(5)V99 VALUE 01500.00.           
015200       05  FILLER                   PIC 9(5)V99 VALUE 01200.00.           
015300       05  FILLER                   PIC 9(5)V99 VALUE 00060.00.           
015400*                                                                         
015500   01  W020-DEFAULT-RATE-TABLE                                            
015600                           REDEFINES W020-DEFAULT-RATE-LOAD-AREA.         
015700       05  W020-DEFAULT-CEMENT-RATE PIC 9(5)V99.                          
015800       05  W020-DEFAULT-SAND-RATE   PIC 9(5)V99.                          
015900       05  W020-DEFAULT-AGG-RATE    PIC 9(5)V99.                          
016000       05  W020-DEFAULT-STEEL-RATE  PIC 9(5)V99.                          
016100*                                                                         
016200***************************************************************           
016300*   W025 - PER CUBIC METRE MATERIAL FACTORS (LOADED VIA        *          
016400*          REDEFINES, SAME AS THE GRADE TABLES ABOVE)          *          
016500***************************************************************           
016600*                                                                         
016700   01  W025-MATERIAL-FACTOR-LOAD-AREA.                                    
016800       05  FILLER                   PIC 9(3)V99 VALUE 008.50.             
016900       05  FILLER                   PIC 9(3)V99 VALUE 000.45.             
017000       05  FILLER                   PIC 9(3)V99 VALUE 000.90.             
017100       05  FILLER                   PIC 9(3)V99 VALUE 080.00.             
017200*                                                                         
017300   01  W025-MATERIAL-FACTOR-TABLE                                         
017400                         REDEFINES W025-MATERIAL-FACTOR-LOAD-AREA.        
017500       05  W025-CEMENT-BAGS-PER-M3  PIC 9(3)V99.                          
017600       05  W025-SAND-M3-PER-M3      PIC 9(3)V99.                          
017700       05  W025-AGG-M3-PER-M3       PIC 9(3)V99.                          
017800       05  W025-STEEL-KG-PER-M3     PIC 9(3)V99.                          
017900*                                                                         
018000***************************************************************           
018100*   W026 - BRICKWORK FACTORS  (LOADED VIA REDEFINES, SAME AS  *           
018200*          THE GRADE/RATE TABLES ABOVE)                       *           
018300***************************************************************           
018400*                                                                         
018500   01  W026-BRICKWORK-FACTOR-LOAD-AREA.                                   
018600       05  FILLER                   PIC X(5) VALUE "50000".               
018700       05  FILLER                   PIC X(3) VALUE "030".                 
018800       05  FILLER                   PIC X(3) VALUE "550".                 
018900       05  FILLER                   PIC X(3) VALUE "100".                 
019000       05  FILLER                   PIC X(5) VALUE "00800".               
019100       05  FILLER                   PIC X(3) VALUE "040".                 
019200*                                                                         
019300   01  W026-BRICKWORK-FACTOR-TABLE                                        
019400                        REDEFINES W026-BRICKWORK-FACTOR-LOAD-AREA.        
019500       05  W026-BRICKS-PER-M3          PIC 9(3)V99.                       
019600       05  W026-MORTAR-FACTOR          PIC 9V99.                          
019700       05  W026-MORTAR-CEMENT-BAGS-M3  PIC 9V99.                          
019800       05  W026-MORTAR-SAND-M3         PIC 9V99.                          
019900       05  W026-BRICK-RATE-RS          PIC 9(3)V99.                       
020000       05  W026-LABOR-FACTOR           PIC 9V99.                          
020100*                                                                         
020200***************************************************************           
020300*   W030 - INTERMEDIATE ESTIMATE VALUES (FULL PRECISION)      *           
020400***************************************************************           
020500*                                                                         
020600   01  W030-FLOOR-AREA-M2           PIC 9(7)V9999.                        
020700   01  W030-WALL-AREA-M2            PIC 9(7)V9999.                        
020800   01  W030-CONC-VOL-M3             PIC 9(7)V9999.                        
020900   01  W030-CEMENT-BAGS             PIC 9(7)V9999.                        
021000   01  W030-SAND-VOL-M3             PIC 9(7)V9999.                        
021100   01  W030-AGG-VOL-M3              PIC 9(7)V9999.                        
021200   01  W030-STEEL-WT-KG             PIC 9(9)V9999.                        
021300   01  W030-BRICK-VOL-M3            PIC 9(7)V9999.                        
021400   01  W030-BRICKS-REQD             PIC 9(9)V9999.                        
021500   01  W030-MORTAR-VOL-M3           PIC 9(7)V9999.                        
021600   01  W030-CEMENT-COST             PIC 9(9)V9999.                        
021700   01  W030-SAND-COST               PIC 9(9)V9999.                        
021800   01  W030-AGG-COST                PIC 9(9)V9999.                        
021900   01  W030-STEEL-COST              PIC 9(9)V9999.                        
022000   01  W030-BRICK-COST              PIC 9(9)V9999.                        
022100   01  W030-MATERIAL-COST           PIC 9(11)V9999.                       
022200   01  W030-LABOR-COST              PIC 9(11)V9999.                       
022300   01  W030-TOTAL-COST              PIC 9(11)V9999.                       
022400*                                                                         
022500***************************************************************           
022600*   W040 - OUTPUT WORK AREA                                   *           
022700***************************************************************           
022800*                                                                         
022900   01  W040-ESTIMATE-RESULT-AREA.                                         
023000       05  W040-EST-ID              PIC X(8).                             
023100       05  W040-FLOOR-AREA-M2       PIC 9(7)V99.                          
023200       05  W040-WALL-AREA-M2        PIC 9(7)V99.                          
023300       05  W040-CONC-VOL-M3         PIC 9(7)V999.                         
023400       05  W040-CEMENT-BAGS         PIC 9(7)V9.                           
023500       05  W040-SAND-VOL-M3         PIC 9(7)V99.                          
023600       05  W040-AGG-VOL-M3          PIC 9(7)V99.                          
023700       05  W040-STEEL-WT-KG         PIC 9(9)V99.                          
023800       05  W040-BRICK-VOL-M3        PIC 9(7)V999.                         
023900       05  W040-BRICKS-REQD         PIC 9(9).                             
024000       05  W040-MORTAR-VOL-M3       PIC 9(7)V999.                         
024100       05  W040-CEMENT-COST         PIC 9(9)V99.                          
024200       05  W040-SAND-COST           PIC 9(9)V99.                          
024300       05  W040-AGG-COST            PIC 9(9)V99.                          
024400       05  W040-STEEL-COST          PIC 9(9)V99.                          
024500       05  W040-BRICK-COST          PIC 9(9)V99.                          
024600       05  W040-MATERIAL-COST       PIC 9(11)V99.                         
024700       05  W040-LABOR-COST          PIC 9(11)V99.                         
024800       05  W040-TOTAL-COST          PIC 9(11)V99.                         
024900       05  FILLER                   PIC X(6).                             
025000*                                                                         
025100***************************************************************           
025200*   W060 - CONTROL TOTALS                                      *          
025300***************************************************************           
025400*                                                                         
025500   01  W060-CONTROL-COUNTERS.                                             
025600       05  W060-RECORDS-READ        PIC 9(7) COMP.                        
025700       05  W060-RECORDS-PROCESSED   PIC 9(7) COMP.                        
025800       05  W060-RECORDS-REJECTED    PIC 9(7) COMP.                        
025900*                                                                         
026000   01  W060-RECORDS-READ-ED         PIC ZZZ,ZZ9.                          
026100   01  W060-RECORDS-PROCESSED-ED    PIC ZZZ,ZZ9.                          
026200   01  W060-RECORDS-REJECTED-ED     PIC ZZZ,ZZ9.                          
026300   01  W060-GRAND-TOTAL-COST-ED     PIC Z,ZZZ,ZZZ,ZZ9.99.                 
026400*                                                                         
026500   PROCEDURE DIVISION.                                                    
026600*                                                                         
026700***************************************************************           
026800*                                                             *           
026900   C000-MAIN-LINE SECTION.                                                
027000*                                                             *           
027100***************************************************************           
027200*                                                                         
027300   C000-MAIN-LINE-LOGIC.                                                  
027400       OPEN INPUT  ESTIMATE-REQUEST-FILE                                  
027500            OUTPUT ESTIMATE-RESULT-FILE.                                  
027600       MOVE ZEROS TO W060-CONTROL-COUNTERS.                               
027700       MOVE ZEROS TO W060-GRAND-TOTAL-COST.                               
027800       PERFORM C050-READ-ESTIMATE-REQUEST.                                
027900       PERFORM C100-PROCESS-ESTIMATE-REQUEST THRU C100-EXIT               
028000               UNTIL W005-END-OF-FILE.                                    
028100       PERFORM C900-WRITE-CONTROL-TOTALS.                                 
028200       CLOSE ESTIMATE-REQUEST-FILE                                        
028300             ESTIMATE-RESULT-FILE.                                        
028400       STOP RUN.                                                          
028500*                                                                         
028600   C050-READ-ESTIMATE-REQUEST.                                            
028700       READ ESTIMATE-REQUEST-FILE INTO W010-ESTIMATE-REQUEST-AREA         
028800            AT END MOVE "Y" TO W005-END-OF-FILE-SWITCH.                   
028900       IF W005-END-OF-FILE                                                
029000          GO TO C050-EXIT.                                                
029100       ADD 1 TO W060-RECORDS-READ.                                        
029200   C050-EXIT.  EXIT.                                                      
029300*                                                                         
029400   C100-PROCESS-ESTIMATE-REQUEST.                                         
029500       MOVE "Y" TO W005-REQUEST-VALID-SWITCH.                             
029600       PERFORM C110-EDIT-ESTIMATE-REQUEST.                                
029700       IF W005-REQUEST-IS-VALID                                           
029800          PERFORM C120-SUBSTITUTE-DEFAULT-RATES                           
029900          PERFORM C200-COMPUTE-ESTIMATE THRU C200-EXIT                    
030000          PERFORM C300-WRITE-ESTIMATE-RESULT                              
030100          ADD 1 TO W060-RECORDS-PROCESSED                                 
030200       ELSE                                                               
030300          PERFORM C400-WRITE-ERROR-LINE                                   
030400          ADD 1 TO W060-RECORDS-REJECTED.                                 
030500       PERFORM C050-READ-ESTIMATE-REQUEST.                                
030600   C100-EXIT.  EXIT.                                                      
030700*                                                                         
030800   C110-EDIT-ESTIMATE-REQUEST.                                            
030900       IF W010-LENGTH-M NOT GREATER THAN ZERO                             
031000          OR W010-WIDTH-M NOT GREATER THAN ZERO                           
031100          OR W010-HEIGHT-M NOT GREATER THAN ZERO                          
031200          MOVE "N" TO W005-REQUEST-VALID-SWITCH.                          
031300   C110-EXIT.  EXIT.                                                      
031400*                                                                         
031500   C120-SUBSTITUTE-DEFAULT-RATES.                                         
031600       IF W010-CEMENT-RATE EQUAL TO ZERO                                  
031700          MOVE W020-DEFAULT-CEMENT-RATE TO W010-CEMENT-RATE.              
031800       IF W010-SAND-RATE EQUAL TO ZERO                                    
031900          MOVE W020-DEFAULT-SAND-RATE   TO W010-SAND-RATE.                
032000       IF W010-AGG-RATE EQUAL TO ZERO                                     
032100          MOVE W020-DEFAULT-AGG-RATE    TO W010-AGG-RATE.                 
032200       IF W010-STEEL-RATE EQUAL TO ZERO                                   
032300          MOVE W020-DEFAULT-STEEL-RATE  TO W010-STEEL-RATE.               
032400*                                                                         
032500***************************************************************           
032600*   C200 - MATERIAL ESTIMATE COMPUTATIONS (ONE STEP PER RULE) *           
032700***************************************************************           
032800*                                                                         
032900   C200-COMPUTE-ESTIMATE.                                                 
033000       PERFORM C210-COMPUTE-AREAS.                                        
033100       PERFORM C220-COMPUTE-CONCRETE-QUANTITIES.                          
033200       PERFORM C230-COMPUTE-BRICKWORK-QUANTITIES.                         
033300       PERFORM C240-COMPUTE-MORTAR-ALLOWANCE.                             
033400       PERFORM C250-COMPUTE-MATERIAL-COSTS.                               
033500       PERFORM C260-COMPUTE-LABOR-AND-TOTAL.                              
033600       PERFORM C270-MOVE-RESULT-FIELDS.                                   
033700   C200-EXIT.  EXIT.                                                      
033800*                                                                         
033900   C210-COMPUTE-AREAS.                                                    
034000       COMPUTE W030-FLOOR-AREA-M2 =                                       
034100               W010-LENGTH-M * W010-WIDTH-M.                              
034200       COMPUTE W030-WALL-AREA-M2 =                                        
034300               2 * (W010-LENGTH-M + W010-WIDTH-M) * W010-HEIGHT-M.        
034400*                                                                         
034500   C220-COMPUTE-CONCRETE-QUANTITIES.                                      
034600       COMPUTE W030-CONC-VOL-M3 = W030-FLOOR-AREA-M2 * 0.25.              
034700       COMPUTE W030-CEMENT-BAGS =                                         
034800               W030-CONC-VOL-M3 * W025-CEMENT-BAGS-PER-M3.                
034900       COMPUTE W030-SAND-VOL-M3 =                                         
035000               W030-CONC-VOL-M3 * W025-SAND-M3-PER-M3.                    
035100       COMPUTE W030-AGG-VOL-M3 =                                          
035200               W030-CONC-VOL-M3 * W025-AGG-M3-PER-M3.                     
035300       COMPUTE W030-STEEL-WT-KG =                                         
035400               W030-CONC-VOL-M3 * W025-STEEL-KG-PER-M3.                   
035500*                                                                         
035600   C230-COMPUTE-BRICKWORK-QUANTITIES.                                     
035700       COMPUTE W030-BRICK-VOL-M3 = W030-WALL-AREA-M2 * 0.23.              
035800       COMPUTE W030-BRICKS-REQD =                                         
035900               W030-BRICK-VOL-M3 * W026-BRICKS-PER-M3.                    
036000*                                                                         
036100   C240-COMPUTE-MORTAR-ALLOWANCE.                                         
036200       COMPUTE W030-MORTAR-VOL-M3 =                                       
036300               W030-BRICK-VOL-M3 * W026-MORTAR-FACTOR.                    
036400       COMPUTE W030-CEMENT-BAGS =                                         
036500               W030-CEMENT-BAGS +                                         
036600               (W030-MORTAR-VOL-M3 * W026-MORTAR-CEMENT-BAGS-M3).         
036700       COMPUTE W030-SAND-VOL-M3 =                                         
036800               W030-SAND-VOL-M3 +                                         
036900               (W030-MORTAR-VOL-M3 * W026-MORTAR-SAND-M3).                
037000*                                                                         
037100   C250-COMPUTE-MATERIAL-COSTS.                                           
037200       COMPUTE W030-CEMENT-COST =                                         
037300               W030-CEMENT-BAGS * W010-CEMENT-RATE.                       
037400       COMPUTE W030-SAND-COST =                                           
037500               W030-SAND-VOL-M3 * W010-SAND-RATE.                         
037600       COMPUTE W030-AGG-COST =                                            
037700               W030-AGG-VOL-M3 * W010-AGG-RATE.                           
037800       COMPUTE W030-STEEL-COST =                                          
037900               W030-STEEL-WT-KG * W010-STEEL-RATE.                        
038000       COMPUTE W030-BRICK-COST =                                          
038100               (W030-BRICK-VOL-M3 * W026-BRICKS-PER-M3)                   
038200                                  * W026-BRICK-RATE-RS.                   
038300*                                                                         
038400   C260-COMPUTE-LABOR-AND-TOTAL.                                          
038500       COMPUTE W030-MATERIAL-COST =                                       
038600               W030-CEMENT-COST + W030-SAND-COST + W030-AGG-COST          
038700                                + W030-STEEL-COST                         
038800                                + W030-BRICK-COST.                        
038900       COMPUTE W030-LABOR-COST =                                          
039000               W030-MATERIAL-COST * W026-LABOR-FACTOR.                    
039100       COMPUTE W030-TOTAL-COST =                                          
039200               W030-MATERIAL-COST + W030-LABOR-COST.                      
039300       ADD W030-TOTAL-COST TO W060-GRAND-TOTAL-COST.                      
039400*                                                                         
039500   C270-MOVE-RESULT-FIELDS.                                               
039600       MOVE W010-EST-ID             TO W040-EST-ID.                       
039700       COMPUTE W040-FLOOR-AREA-M2 ROUNDED   = W030-FLOOR-AREA-M2.         
039800       COMPUTE W040-WALL-AREA-M2 ROUNDED    = W030-WALL-AREA-M2.          
039900       COMPUTE W040-CONC-VOL-M3 ROUNDED     = W030-CONC-VOL-M3.           
040000       COMPUTE W040-CEMENT-BAGS ROUNDED     = W030-CEMENT-BAGS.           
040100       COMPUTE W040-SAND-VOL-M3 ROUNDED     = W030-SAND-VOL-M3.           
040200       COMPUTE W040-AGG-VOL-M3 ROUNDED      = W030-AGG-VOL-M3.            
040300       COMPUTE W040-STEEL-WT-KG ROUNDED     = W030-STEEL-WT-KG.           
040400       COMPUTE W040-BRICK-VOL-M3 ROUNDED    = W030-BRICK-VOL-M3.          
040500       COMPUTE W040-BRICKS-REQD ROUNDED     = W030-BRICKS-REQD.           
040600       COMPUTE W040-MORTAR-VOL-M3 ROUNDED   = W030-MORTAR-VOL-M3.         
040700       COMPUTE W040-CEMENT-COST ROUNDED     = W030-CEMENT-COST.           
040800       COMPUTE W040-SAND-COST ROUNDED       = W030-SAND-COST.             
040900       COMPUTE W040-AGG-COST ROUNDED        = W030-AGG-COST.              
041000       COMPUTE W040-STEEL-COST ROUNDED      = W030-STEEL-COST.            
041100       COMPUTE W040-BRICK-COST ROUNDED      = W030-BRICK-COST.            
041200       COMPUTE W040-MATERIAL-COST ROUNDED   = W030-MATERIAL-COST.         
041300       COMPUTE W040-LABOR-COST ROUNDED      = W030-LABOR-COST.            
041400       COMPUTE W040-TOTAL-COST ROUNDED      = W030-TOTAL-COST.            
041500*                                                                         
041600   C300-WRITE-ESTIMATE-RESULT.                                            
041700       MOVE W040-ESTIMATE-RESULT-AREA TO ESTIMATE-RESULT-RECORD.          
041800       WRITE ESTIMATE-RESULT-RECORD.                                      
041900*                                                                         
042000   C400-WRITE-ERROR-LINE.                                                 
042100       DISPLAY "MATEST1 *** REJECT *** EST ID " W010-EST-ID               
042200               " - BAD LENGTH/WIDTH/HEIGHT".                              
042300*                                                                         
042400***************************************************************           
042500*   C900 - END OF JOB CONTROL TOTALS                           *          
042600***************************************************************           
042700*                                                                         
042800   C900-WRITE-CONTROL-TOTALS.                                             
042900       MOVE W060-RECORDS-READ        TO W060-RECORDS-READ-ED.             
043000       MOVE W060-RECORDS-PROCESSED   TO W060-RECORDS-PROCESSED-ED.        
043100       MOVE W060-RECORDS-REJECTED    TO W060-RECORDS-REJECTED-ED.         
043200       MOVE W060-GRAND-TOTAL-COST    TO W060-GRAND-TOTAL-COST-ED.         
043300       DISPLAY "MATEST1 CONTROL TOTALS -"                                 
043400               " READ "      W060-RECORDS-READ-ED                         
043500               " PROCESSED " W060-RECORDS-PROCESSED-ED                    
043600               " REJECTED "  W060-RECORDS-REJECTED-ED.                    
043700       DISPLAY "MATEST1 GRAND TOTAL COST - RS "                           
043800               W060-GRAND-TOTAL-COST-ED.                                  
043900       EXHIBIT NAMED W060-GRAND-TOTAL-COST UPON PRINTER-DISPLAY.          
